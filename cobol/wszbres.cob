000100*
000200***************************************************
000300*                                          *
000400*  RECORD DEFINITION FOR WEATHER STATION    *
000500*     FORECAST RESULT FILE                  *
000600*                                          *
000700*     LINE SEQUENTIAL - ONE RECORD PER RUN  *
000800*                                          *
000900***************************************************
001000*  FILE SIZE 80 BYTES.
001100*
001200* 14/03/1986 VBC - CREATED.
001300* 05/06/2001 VBC -    .01 WIDENED RES-FORECAST-TEXT TO X(60) TO
001400*                         TAKE THE LONGEST CANNED TEXT IN FULL -
001500*                         GL031.
001600*
001700 01  ZB-RESULT-RECORD.
001800     03  RES-TREND              PIC X(8).
001900     03  RES-FORECAST-NO        PIC 9(3).
002000     03  RES-FORECAST-TEXT      PIC X(60).
002100     03  FILLER                 PIC X(9).
002200*
