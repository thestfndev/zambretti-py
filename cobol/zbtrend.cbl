000100*
000200*****************************************************************
000300*                                                               *
000400*            B A R O M E T R I C   T R E N D   T E S T          *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         ZBTREND.
001200*
001300*    AUTHOR.             V B COEN.
001400*    INSTALLATION.       APPLEWOOD COMPUTERS.
001500*    DATE-WRITTEN.       14/03/1986.
001600*    DATE-COMPILED.
001700*    SECURITY.           CONFIDENTIAL - APPLEWOOD COMPUTERS
001800*                        WEATHER SCHEDULING SUITE.
001900*
002000*    REMARKS.            CALLED MODULE - NO FILES OF ITS OWN.
002100*                        TAKES A TABLE OF PRESSURE READINGS AND
002200*                        A CURRENT TIME FROM ZB000 AND HANDS
002300*                        BACK THE BAROMETRIC TREND - FALLING,
002400*                        STEADY, RISING OR UNKNOWN.
002500*
002600*    CALLED BY.          ZB000.
002700*    CALLED MODULES.     NONE.
002800*
002900*    LINKAGE.            ZB-TREND-LINKAGE (WSZBLNK.COB).
003000*
003100* CHANGES:
003200* 14/03/1986 VBC -       CREATED - TAKEN FROM SCRAP PAPER MATHS
003300*                        DONE FOR THE DESPATCH OFFICE.
003400* 02/11/1991 VBC -    .01 3 HOUR WINDOW NOW CALENDAR-CORRECT -
003500*                        PREVIOUS VERSION BROKE AT MIDNIGHT -
003600*                        GL019.
003700* 19/07/1993 VBC -    .02 ADDED FALLING/STEADY/RISING BAND
003800*                        FILTERS - PREVIOUSLY ONE VIEW ONLY.
003900* 22/09/1997 VBC -    .03 Y2K REVIEW - ALL DATE WORK ALREADY
004000*                        CCYY, NO 2-DIGIT YEAR ANYWHERE IN THIS
004100*                        MODULE - PASSED.
004200* 11/02/1990 VBC -    .04 TABLE RAISED 200 TO 500 - SEE WSZBLNK.
004300* 05/06/2001 VBC -    .05 TIGHTENED CLASSIFY ORDER TO MATCH
004400*                        DESPATCH OFFICE'S WRITTEN RULE - GL031
004500*                        - FALLING, THEN RISING, THEN STEADY.
004600* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004700*                        PREVIOUS NOTICES.
004800* 21/10/2025 VBC -    .06 REBUILT ON TOP OF THE PY SUITE'S
004900*                        OBSERVATION LINKAGE FOR THE NEW PY
005000*                        DELIVERY-ROUND WEATHER CHECK - SEE
005100*                        ZB000.
005150* 15/01/2026 SAK -    .07 SPECIAL-NAMES HAD A TOP-OF-FORM/UPSI-0
005160*                        DEBUG SWITCH AND A DISPLAY OF THE THREE
005170*                        DIFFS IN AA000-MAIN - NEITHER IS ANYTHING
005180*                        THIS SHOP HAS EVER USED AND IT WAS NEVER
005190*                        ASKED FOR. REPLACED WITH THE STANDARD
005191*                        CRT STATUS/REPOSITORY ENTRY AS USED ON
005192*                        PYRGSTR AND VACPRINT, DEBUG DISPLAY
005193*                        REMOVED - GL043.
005200*
005300*************************************************************************
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS UPDATED
005800* 2024-04-16.
005900*
006000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006100* WEATHER SCHEDULING SUITE AND ARE COPYRIGHT (C) VINCENT B COEN.
006200* 1986-2026 AND LATER.
006300*
006400* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS
006700* REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN
006800* A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE
006900* IN ANY WAY.
007000*
007100* THIS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU
007400* GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007500*
007600*************************************************************************
007700*
007800 ENVIRONMENT             DIVISION.
007900*================================
008000*
008100 CONFIGURATION           SECTION.
008200 SPECIAL-NAMES.
008300     CRT STATUS IS COB-CRT-STATUS.
008400 REPOSITORY.
008500     FUNCTION ALL INTRINSIC.
008700*
008800 INPUT-OUTPUT            SECTION.
008900 FILE-CONTROL.
009000*    NO FILES - SEE REMARKS ABOVE.
009100*
009200 DATA                    DIVISION.
009300*================================
009400*
009500 FILE SECTION.
009600*
009700 WORKING-STORAGE SECTION.
009800*-----------------------
009900 77  PROG-NAME               PIC X(17) VALUE "ZBTREND (1.0.06)".
009950 77  COB-CRT-STATUS          PIC 9(4).
010000*
010100 COPY "wszbcal.cob".
010200*
010300 01  WS-SWAP-ENTRY.
010400     03  WS-SWAP-TIMESTAMP.
010500         05  WS-SWAP-CCYY        PIC 9(4).
010600         05  WS-SWAP-MO          PIC 9(2).
010700         05  WS-SWAP-DA          PIC 9(2).
010800         05  WS-SWAP-HH          PIC 9(2).
010900         05  WS-SWAP-MI          PIC 9(2).
011000         05  WS-SWAP-SS          PIC 9(2).
011100     03  WS-SWAP-TIMESTAMP-N REDEFINES WS-SWAP-TIMESTAMP
011200                             PIC 9(14).
011300     03  WS-SWAP-PRESSURE        PIC S9(4)V99 COMP-3.
011350     03  FILLER                  PIC X(4).
011400*
011500 01  ZB-CUTOFF-TIME.
011600     03  ZB-CUTOFF-CCYY          PIC 9(4).
011700     03  ZB-CUTOFF-MO            PIC 9(2).
011800     03  ZB-CUTOFF-DA            PIC 9(2).
011900     03  ZB-CUTOFF-HH            PIC 9(2).
012000     03  ZB-CUTOFF-MI            PIC 9(2).
012100     03  ZB-CUTOFF-SS            PIC 9(2).
012200 01  ZB-CUTOFF-TIME-N REDEFINES ZB-CUTOFF-TIME
012300                             PIC 9(14).
012400*
012500 01  ZB-PREV-MONTH-WORK.
012600     03  ZB-PREV-MO              PIC 99.
012700     03  ZB-PREV-CCYY            PIC 9(4).
012750     03  FILLER                  PIC X(4).
012800*
012900 01  WS-VIEW-DATA.
013000     03  WS-FALL-COUNT           BINARY-SHORT UNSIGNED.
013100     03  WS-FALL-PRESSURE        PIC S9(4)V99 COMP-3
013200                                 OCCURS 500 TIMES
013300                                 INDEXED BY WS-FALL-IX.
013400     03  WS-STDY-COUNT           BINARY-SHORT UNSIGNED.
013500     03  WS-STDY-PRESSURE        PIC S9(4)V99 COMP-3
013600                                 OCCURS 500 TIMES
013700                                 INDEXED BY WS-STDY-IX.
013800     03  WS-RISE-COUNT           BINARY-SHORT UNSIGNED.
013900     03  WS-RISE-PRESSURE        PIC S9(4)V99 COMP-3
014000                                 OCCURS 500 TIMES
014100                                 INDEXED BY WS-RISE-IX.
014150     03  FILLER                  PIC X(4).
014200*
014300 01  WS-DIFF-DATA.
014400     03  WS-FALL-DIFF            PIC S9(3)V99 COMP-3.
014500     03  WS-STDY-DIFF            PIC S9(3)V99 COMP-3.
014600     03  WS-RISE-DIFF            PIC S9(3)V99 COMP-3.
014700     03  WS-MEAN-FIRST           PIC S9(5)V9(6) COMP-3.
014800     03  WS-MEAN-LAST            PIC S9(5)V9(6) COMP-3.
014850     03  FILLER                  PIC X(4).
014900*
015000 01  WS-WORK-SUBS.
015100     03  WS-IX                   PIC S9(4) COMP.
015200     03  WS-OUT-IX               PIC S9(4) COMP.
015300     03  WS-LAST-IX              PIC S9(4) COMP.
015400     03  WS-POS1                 PIC S9(4) COMP.
015500     03  WS-POS2                 PIC S9(4) COMP.
015600     03  WS-POS3                 PIC S9(4) COMP.
015700     03  WS-REM-4                PIC S9(4) COMP.
015800     03  WS-REM-100              PIC S9(4) COMP.
015900     03  WS-REM-400              PIC S9(4) COMP.
016000     03  WS-SWAPPED              PIC X     VALUE "N".
016100         88  WS-A-SWAP-WAS-MADE  VALUE "Y".
016150     03  FILLER                  PIC X(4).
016200*
016300 LINKAGE SECTION.
016400****************
016500*
016600 COPY "wszblnk.cob".
016700*
016800 PROCEDURE DIVISION USING ZB-TREND-LINKAGE.
016900*==========================================
017000*
017100 AA000-MAIN.
017200     MOVE     "N" TO WS-SWAPPED.
017300     PERFORM  ZZ060-SUBTRACT-3-HOURS THRU ZZ060-EXIT.
017400     PERFORM  AA010-TRUNCATE-WINDOW  THRU AA010-EXIT.
017500     PERFORM  AA020-SORT-ASCENDING   THRU AA020-EXIT.
017600     PERFORM  AA030-BUILD-BAND-VIEWS THRU AA030-EXIT.
017700     PERFORM  AA040-COMPUTE-SMOOTHED-DIFFS THRU AA040-EXIT.
017800     PERFORM  AA050-CLASSIFY-TREND   THRU AA050-EXIT.
018300     EXIT     PROGRAM.
018400*
018500* BATCH FLOW STEP 2 - KEEP READINGS AT OR NEWER THAN CUTOFF.
018600* BOUNDARY IS INCLUSIVE - A READING EXACTLY ON THE CUTOFF STAYS.
018700*
018800 AA010-TRUNCATE-WINDOW.
018900     MOVE     ZERO TO WS-OUT-IX.
019000     IF       ZB-LNK-OBS-COUNT = ZERO
019100              GO TO AA010-EXIT.
019200     PERFORM  AA011-TEST-ONE-READING THRU AA011-EXIT
019300              VARYING ZB-LNK-OBS-IX FROM 1 BY 1
019400              UNTIL ZB-LNK-OBS-IX > ZB-LNK-OBS-COUNT.
019500     MOVE     WS-OUT-IX TO ZB-LNK-OBS-COUNT.
019600 AA010-EXIT.
019700     EXIT.
019800*
019900 AA011-TEST-ONE-READING.
020000     IF       ZB-LNK-OBS-TIMESTAMP-N (ZB-LNK-OBS-IX) <
020100                             ZB-CUTOFF-TIME-N
020200              GO TO AA011-EXIT.
020300     ADD      1 TO WS-OUT-IX.
020400     IF       WS-OUT-IX = ZB-LNK-OBS-IX
020500              GO TO AA011-EXIT.
020600     MOVE     ZB-LNK-OBS-ENTRY (ZB-LNK-OBS-IX)
020700                        TO ZB-LNK-OBS-ENTRY (WS-OUT-IX).
020800 AA011-EXIT.
020900     EXIT.
021000*
021100* BATCH FLOW STEP 3 - ASCENDING BUBBLE SORT ON THE KEPT TABLE.
021200* TIMESTAMP IS PIC 9(14) SO A STRAIGHT NUMERIC COMPARE IS ALL
021300* THAT IS NEEDED - NO DATE ARITHMETIC HERE.
021400*
021500 AA020-SORT-ASCENDING.
021600     IF       ZB-LNK-OBS-COUNT < 2
021700              GO TO AA020-EXIT.
021800     COMPUTE  WS-LAST-IX = ZB-LNK-OBS-COUNT - 1.
021900 AA021-OUTER-PASS.
022000     MOVE     "N" TO WS-SWAPPED.
022100     PERFORM  AA022-INNER-COMPARE THRU AA022-EXIT
022200              VARYING WS-IX FROM 1 BY 1
022300              UNTIL WS-IX > WS-LAST-IX.
022400     IF       WS-A-SWAP-WAS-MADE
022500              GO TO AA021-OUTER-PASS.
022600 AA020-EXIT.
022700     EXIT.
022800*
022900 AA022-INNER-COMPARE.
023000     IF       ZB-LNK-OBS-TIMESTAMP-N (WS-IX) NOT >
023100                       ZB-LNK-OBS-TIMESTAMP-N (WS-IX + 1)
023200              GO TO AA022-EXIT.
023300     MOVE     ZB-LNK-OBS-ENTRY (WS-IX)     TO WS-SWAP-ENTRY.
023400     MOVE     ZB-LNK-OBS-ENTRY (WS-IX + 1) TO
023500                       ZB-LNK-OBS-ENTRY (WS-IX).
023600     MOVE     WS-SWAP-ENTRY TO ZB-LNK-OBS-ENTRY (WS-IX + 1).
023700     SET      WS-A-SWAP-WAS-MADE TO TRUE.
023800 AA022-EXIT.
023900     EXIT.
024000*
024100* BATCH FLOW STEP 4 - THREE BAND-FILTERED VIEWS, BOUNDS
024200* INCLUSIVE AT BOTH ENDS. ORIGINAL ASCENDING ORDER IS KEPT.
024300*
024400 AA030-BUILD-BAND-VIEWS.
024500     MOVE     ZERO TO WS-FALL-COUNT WS-STDY-COUNT WS-RISE-COUNT.
024600     IF       ZB-LNK-OBS-COUNT = ZERO
024700              GO TO AA030-EXIT.
024800     PERFORM  AA031-FILTER-ONE-READING THRU AA031-EXIT
024900              VARYING ZB-LNK-OBS-IX FROM 1 BY 1
025000              UNTIL ZB-LNK-OBS-IX > ZB-LNK-OBS-COUNT.
025100 AA030-EXIT.
025200     EXIT.
025300*
025400 AA031-FILTER-ONE-READING.
025500     IF       ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX) NOT < 985.00
025600              AND ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX) NOT > 1050.00
025700              ADD 1 TO WS-FALL-COUNT
025800              SET WS-FALL-IX TO WS-FALL-COUNT
025900              MOVE ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX)
026000                            TO WS-FALL-PRESSURE (WS-FALL-IX).
026100     IF       ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX) NOT < 960.00
026200              AND ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX) NOT > 1033.00
026300              ADD 1 TO WS-STDY-COUNT
026400              SET WS-STDY-IX TO WS-STDY-COUNT
026500              MOVE ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX)
026600                            TO WS-STDY-PRESSURE (WS-STDY-IX).
026700     IF       ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX) NOT < 947.00
026800              AND ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX) NOT > 1030.00
026900              ADD 1 TO WS-RISE-COUNT
027000              SET WS-RISE-IX TO WS-RISE-COUNT
027100              MOVE ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX)
027200                            TO WS-RISE-PRESSURE (WS-RISE-IX).
027300 AA031-EXIT.
027400     EXIT.
027500*
027600* BATCH FLOW STEP 5 - MEAN OF LAST THREE LESS MEAN OF FIRST
027700* THREE, EACH VIEW ASSUMED TO HOLD AT LEAST 3 READINGS - THE
027800* DESPATCH OFFICE'S OWN RULE, NOT CHECKED HERE.
027900*
028000 AA040-COMPUTE-SMOOTHED-DIFFS.
028100     MOVE     1 TO WS-POS1.
028200     MOVE     2 TO WS-POS2.
028300     MOVE     3 TO WS-POS3.
028400     COMPUTE  WS-MEAN-FIRST =
028500              (WS-FALL-PRESSURE (WS-POS1) +
028600               WS-FALL-PRESSURE (WS-POS2) +
028700               WS-FALL-PRESSURE (WS-POS3)) / 3.
028800     COMPUTE  WS-POS3 = WS-FALL-COUNT.
028900     COMPUTE  WS-POS2 = WS-FALL-COUNT - 1.
029000     COMPUTE  WS-POS1 = WS-FALL-COUNT - 2.
029100     COMPUTE  WS-MEAN-LAST =
029200              (WS-FALL-PRESSURE (WS-POS1) +
029300               WS-FALL-PRESSURE (WS-POS2) +
029400               WS-FALL-PRESSURE (WS-POS3)) / 3.
029500     COMPUTE  WS-FALL-DIFF ROUNDED = WS-MEAN-LAST - WS-MEAN-FIRST.
029600*
029700     MOVE     1 TO WS-POS1.
029800     MOVE     2 TO WS-POS2.
029900     MOVE     3 TO WS-POS3.
030000     COMPUTE  WS-MEAN-FIRST =
030100              (WS-STDY-PRESSURE (WS-POS1) +
030200               WS-STDY-PRESSURE (WS-POS2) +
030300               WS-STDY-PRESSURE (WS-POS3)) / 3.
030400     COMPUTE  WS-POS3 = WS-STDY-COUNT.
030500     COMPUTE  WS-POS2 = WS-STDY-COUNT - 1.
030600     COMPUTE  WS-POS1 = WS-STDY-COUNT - 2.
030700     COMPUTE  WS-MEAN-LAST =
030800              (WS-STDY-PRESSURE (WS-POS1) +
030900               WS-STDY-PRESSURE (WS-POS2) +
031000               WS-STDY-PRESSURE (WS-POS3)) / 3.
031100     COMPUTE  WS-STDY-DIFF ROUNDED = WS-MEAN-LAST - WS-MEAN-FIRST.
031200*
031300     MOVE     1 TO WS-POS1.
031400     MOVE     2 TO WS-POS2.
031500     MOVE     3 TO WS-POS3.
031600     COMPUTE  WS-MEAN-FIRST =
031700              (WS-RISE-PRESSURE (WS-POS1) +
031800               WS-RISE-PRESSURE (WS-POS2) +
031900               WS-RISE-PRESSURE (WS-POS3)) / 3.
032000     COMPUTE  WS-POS3 = WS-RISE-COUNT.
032100     COMPUTE  WS-POS2 = WS-RISE-COUNT - 1.
032200     COMPUTE  WS-POS1 = WS-RISE-COUNT - 2.
032300     COMPUTE  WS-MEAN-LAST =
032400              (WS-RISE-PRESSURE (WS-POS1) +
032500               WS-RISE-PRESSURE (WS-POS2) +
032600               WS-RISE-PRESSURE (WS-POS3)) / 3.
032700     COMPUTE  WS-RISE-DIFF ROUNDED = WS-MEAN-LAST - WS-MEAN-FIRST.
032800 AA040-EXIT.
032900     EXIT.
033000*
033100* BUSINESS RULE - ORDER OF TESTS MATTERS. FALLING FIRST, THEN
033200* RISING, THEN STEADY, ELSE UNKNOWN. 1.60 EXACTLY ON EITHER
033300* SIDE FAILS ALL THREE TESTS AND FALLS THROUGH TO UNKNOWN.
033400*
034000 AA050-CLASSIFY-TREND.
034100     IF       WS-FALL-DIFF < -1.60
034200              MOVE "FALLING " TO ZB-LNK-TREND-NAME
034300              MOVE 1 TO ZB-LNK-TREND-CODE
034400              GO TO AA050-EXIT.
034500     IF       WS-RISE-DIFF > 1.60
034600              MOVE "RISING  " TO ZB-LNK-TREND-NAME
034700              MOVE 3 TO ZB-LNK-TREND-CODE
034800              GO TO AA050-EXIT.
034900     IF       WS-STDY-DIFF > -1.60 AND WS-STDY-DIFF < 1.60
035000              MOVE "STEADY  " TO ZB-LNK-TREND-NAME
035100              MOVE 2 TO ZB-LNK-TREND-CODE
035200              GO TO AA050-EXIT.
035300     MOVE     "UNKNOWN " TO ZB-LNK-TREND-NAME.
035400     MOVE     9 TO ZB-LNK-TREND-CODE.
035500 AA050-EXIT.
035600     EXIT.
035700*
035800* 3-HOUR WINDOW - CALENDAR-CORRECT SUBTRACTION WITH BORROW
035900* ACROSS DAY/MONTH/YEAR BOUNDARIES. NO INTRINSIC FUNCTIONS USED.
036000*
036100 ZZ060-SUBTRACT-3-HOURS.
036200     IF       ZB-LNK-CT-HH NOT < 3
036300              COMPUTE ZB-CUTOFF-HH = ZB-LNK-CT-HH - 3
036400              MOVE ZB-LNK-CT-CCYY TO ZB-CUTOFF-CCYY
036500              MOVE ZB-LNK-CT-MO   TO ZB-CUTOFF-MO
036600              MOVE ZB-LNK-CT-DA   TO ZB-CUTOFF-DA
036700              GO TO ZZ060-SET-MINS.
036800     COMPUTE  ZB-CUTOFF-HH = ZB-LNK-CT-HH + 21.
036900     MOVE     ZB-LNK-CT-CCYY TO ZB-CUTOFF-CCYY.
037000     MOVE     ZB-LNK-CT-MO   TO ZB-CUTOFF-MO.
037100     IF       ZB-LNK-CT-DA > 1
037200              COMPUTE ZB-CUTOFF-DA = ZB-LNK-CT-DA - 1
037300              GO TO ZZ060-SET-MINS.
037400     PERFORM  ZZ070-PREVIOUS-MONTH-LAST-DAY THRU ZZ070-EXIT.
037500     MOVE     ZB-PREV-MO   TO ZB-CUTOFF-MO.
037600     MOVE     ZB-PREV-CCYY TO ZB-CUTOFF-CCYY.
037700 ZZ060-SET-MINS.
037800     MOVE     ZB-LNK-CT-MI TO ZB-CUTOFF-MI.
037900     MOVE     ZB-LNK-CT-SS TO ZB-CUTOFF-SS.
038000 ZZ060-EXIT.
038100     EXIT.
038200*
038300 ZZ070-PREVIOUS-MONTH-LAST-DAY.
038400     IF       ZB-LNK-CT-MO > 1
038500              COMPUTE ZB-PREV-MO = ZB-LNK-CT-MO - 1
038600              MOVE ZB-LNK-CT-CCYY TO ZB-PREV-CCYY
038700              GO TO ZZ070-LOOKUP.
038800     MOVE     12 TO ZB-PREV-MO.
038900     COMPUTE  ZB-PREV-CCYY = ZB-LNK-CT-CCYY - 1.
039000 ZZ070-LOOKUP.
039100     PERFORM  ZZ080-TEST-LEAP-YEAR THRU ZZ080-EXIT.
039200     SET      ZB-CAL-MO-IX TO ZB-PREV-MO.
039300     MOVE     ZB-CAL-DAYS-IN-MONTH (ZB-CAL-MO-IX) TO ZB-CUTOFF-DA.
039400     IF       ZB-PREV-MO = 2 AND ZB-CAL-IS-LEAP-YEAR
039500              MOVE 29 TO ZB-CUTOFF-DA.
039600 ZZ070-EXIT.
039700     EXIT.
039800*
039900* GREGORIAN LEAP YEAR TEST - DIV 4 AND (NOT DIV 100 OR DIV 400).
040000*
040100 ZZ080-TEST-LEAP-YEAR.
040200     MOVE     "N" TO ZB-CAL-LEAP-FLAG.
040300     DIVIDE   ZB-PREV-CCYY BY 4 GIVING ZB-CAL-LEAP-TEST
040400                               REMAINDER WS-REM-4.
040500     IF       WS-REM-4 NOT = ZERO
040600              GO TO ZZ080-EXIT.
040700     DIVIDE   ZB-PREV-CCYY BY 100 GIVING ZB-CAL-LEAP-TEST
040800                               REMAINDER WS-REM-100.
040900     IF       WS-REM-100 NOT = ZERO
041000              SET ZB-CAL-IS-LEAP-YEAR TO TRUE
041100              GO TO ZZ080-EXIT.
041200     DIVIDE   ZB-PREV-CCYY BY 400 GIVING ZB-CAL-LEAP-TEST
041300                               REMAINDER WS-REM-400.
041400     IF       WS-REM-400 = ZERO
041500              SET ZB-CAL-IS-LEAP-YEAR TO TRUE.
041600 ZZ080-EXIT.
041700     EXIT.
041800*
