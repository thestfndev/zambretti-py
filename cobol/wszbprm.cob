000100*
000200***************************************************
000300*                                          *
000400*  RECORD DEFINITION FOR WEATHER STATION    *
000500*     RUN PARAMETER FILE                    *
000600*                                          *
000700*     LINE SEQUENTIAL - SINGLE RECORD       *
000800*                                          *
000900***************************************************
001000*  FILE SIZE 50 BYTES.
001100*
001200*  PRM-CURRENT-TIME REPLACES A SYSTEM CLOCK CALL SO A RUN CAN
001300*  BE RE-FIRED FROM JOB CONTROL WITH IDENTICAL RESULTS - SEE
001400*  GL021.
001500*
001600* 14/03/1986 VBC - CREATED.
001700* 19/07/1993 VBC -    .01 ADDED PRM-WIND-DIR - N,S,W,E OR SPACE.
001750* 15/01/2026 SAK -    .02 PRM-PRESSURE, PRM-ELEVATION AND
001760*                         PRM-TEMPERATURE CARRIED A SIGN LEADING
001770*                         SEPARATE CLAUSE THAT NONE OF OUR OTHER
001780*                         SIGNED FIELDS USE - BROUGHT BACK TO
001790*                         PLAIN DEFAULT-SIGN PICTURES LIKE THE
001800*                         REST OF THE SUITE - GL044.
001820*
001900 01  ZB-PARAMETER-RECORD.
002000     03  PRM-CURRENT-TIME.
002100         05  PRM-CT-CCYY        PIC 9(4).
002200         05  PRM-CT-MO          PIC 9(2).
002300         05  PRM-CT-DA          PIC 9(2).
002400         05  PRM-CT-HH          PIC 9(2).
002500         05  PRM-CT-MI          PIC 9(2).
002600         05  PRM-CT-SS          PIC 9(2).
002700     03  PRM-CURRENT-TIME-N REDEFINES PRM-CURRENT-TIME
002800                                PIC 9(14).
002900     03  PRM-PRESSURE           PIC S9(4)V9(2).
003100     03  PRM-ELEVATION          PIC S9(5).
003300     03  PRM-TEMPERATURE        PIC S9(3)V9(2).
003500     03  PRM-WIND-DIR           PIC X(1).
003600     03  FILLER                 PIC X(19).
003700*
