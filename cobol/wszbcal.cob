000100*
000200* SHARED CALENDAR HELPER - DAYS-IN-MONTH TABLE AND LEAP YEAR
000300* TEST, USED WHEREVER A DATE HAS TO BE STEPPED BACKWARDS OR
000400* FORWARDS A DAY AT A TIME WITHOUT AN INTRINSIC FUNCTION.
000500*
000600* 14/03/1986 VBC - CREATED, LIFTED OUT OF PY000'S DATE-SWAP CODE
000700*                  SO IT NEEDN'T BE RETYPED EVERY TIME.
000800* 22/09/1997 VBC -    .01 Y2K REVIEW - CCYY ALREADY 4 DIGIT, NO
000900*                         CHANGE NEEDED HERE - SEE GL-Y2K-REG.
000950* 14/01/2026 SAK -    .02 MONTH NAMES WERE HELD AS FLOATING
000960*                         COMMENTS PAST COLUMN 72 ON EACH FILLER
000970*                         LINE - NEW COMPILER DOES NOT ACCEPT
000980*                         THAT FORM. MOVED THEM INTO THE
000990*                         IDENTIFICATION COLUMNS (73-80) AND
000991*                         ADDED AN EXPLANATORY NOTE ABOVE THE
000992*                         TABLE - GL041.
001000*
001050* TABLE RUNS JAN THROUGH DEC IN ORDER - SEE TAG COLUMN EACH LINE.
001060* FEB IS SHOWN NON-LEAP (28); ZZ080-TEST-LEAP-YEAR SUBSTITUTES 29
001070* AT RUN TIME WHEN THE CURRENT YEAR IS A LEAP YEAR.
001080*
001100 01  ZB-CAL-DAYS-TABLE-VALUES.
001200     03  FILLER              PIC 99 VALUE 31.                     JAN
001300     03  FILLER              PIC 99 VALUE 28.                     FEB
001400     03  FILLER              PIC 99 VALUE 31.                     MAR
001500     03  FILLER              PIC 99 VALUE 30.                     APR
001600     03  FILLER              PIC 99 VALUE 31.                     MAY
001700     03  FILLER              PIC 99 VALUE 30.                     JUN
001800     03  FILLER              PIC 99 VALUE 31.                     JUL
001900     03  FILLER              PIC 99 VALUE 31.                     AUG
002000     03  FILLER              PIC 99 VALUE 30.                     SEP
002100     03  FILLER              PIC 99 VALUE 31.                     OCT
002200     03  FILLER              PIC 99 VALUE 30.                     NOV
002300     03  FILLER              PIC 99 VALUE 31.                     DEC
002400*
002500 01  ZB-CAL-DAYS-TABLE REDEFINES ZB-CAL-DAYS-TABLE-VALUES.
002600     03  ZB-CAL-DAYS-IN-MONTH  PIC 99 OCCURS 12 TIMES
002700                               INDEXED BY ZB-CAL-MO-IX.
002800*
002900 01  ZB-CAL-WORK.
003000     03  ZB-CAL-LEAP-TEST      PIC S9(7) COMP.
003100     03  ZB-CAL-LEAP-FLAG      PIC X VALUE "N".
003200         88  ZB-CAL-IS-LEAP-YEAR      VALUE "Y".
003250     03  FILLER                PIC X(4).
003300*
