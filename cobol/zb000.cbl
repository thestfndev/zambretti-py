000100*
000200*****************************************************************
000300*                                                               *
000400*           W E A T H E R   F O R E C A S T   R U N              *
000500*                                                               *
000600*****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         ZB000.
001200*
001300*    AUTHOR.             V B COEN.
001400*    INSTALLATION.       APPLEWOOD COMPUTERS.
001500*    DATE-WRITTEN.       14/03/1986.
001600*    DATE-COMPILED.
001700*    SECURITY.           CONFIDENTIAL - APPLEWOOD COMPUTERS
001800*                        WEATHER SCHEDULING SUITE.
001900*
002000*    REMARKS.            OVERNIGHT RUN THAT TURNS THE DESPATCH
002100*                        OFFICE'S BAROMETER READINGS INTO A
002200*                        ZAMBRETTI FORECAST FOR THE MORNING
002300*                        DELIVERY ROUND. STRAIGHT BATCH - NO
002400*                        OPERATOR PROMPTS, NO SCREEN I/O.
002500*
002600*    VERSION.            SEE PROG-NAME IN WS.
002700*
002800*    CALLED MODULES.     ZBTREND.
002900*
003000*    FILES USED.
003100*                        ZBOBSIN  - PRESSURE READING HISTORY.
003200*                        ZBPARAM  - RUN PARAMETERS, ONE RECORD.
003300*                        ZBRESULT - FORECAST RESULT, ONE RECORD.
003400*
003500*    RETURN CODES.
003600*                        0 - FORECAST WRITTEN OK.
003700*                        1 - OBSERVATION FILE MISSING/UNREADABLE.
003800*                        2 - PARAMETER FILE MISSING/UNREADABLE.
003900*                        3 - RESULT FILE COULD NOT BE OPENED.
004000*
004100* CHANGES:
004200* 14/03/1986 VBC -       CREATED - REPLACES THE DESPATCH OFFICE'S
004300*                        HAND-WORKED ZAMBRETTI CARD.
004400* 02/11/1991 VBC -    .01 CALENDAR-CORRECT 3 HOUR WINDOW - SEE
004500*                        ZBTREND CHANGE LOG - GL019.
004600* 19/07/1993 VBC -    .02 ADDED WIND DIRECTION ADJUSTMENT TO THE
004700*                        FORECAST NUMBER - REQUESTED BY MET
004800*                        OFFICE LIAISON - GL024.
004900* 22/09/1997 VBC -    .03 Y2K REVIEW - ALL DATES HELD AS CCYY
005000*                        THROUGHOUT, NOTHING TO CHANGE.
005100* 05/06/2001 VBC -    .04 OUT OF RANGE FORECAST NUMBER NOW
005200*                        REPORTED ON THE RESULT FILE INSTEAD OF
005300*                        ABENDING - GL031.
005400* 16/04/2024 VBC -       COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005500*                        PREVIOUS NOTICES.
005600* 21/10/2025 VBC -    .05 REBUILT AS A STANDALONE RUN FOR THE
005700*                        NEW PY DELIVERY-ROUND WEATHER CHECK,
005800*                        SPLIT OUT OF THE OLD DESPATCH DIARY
005900*                        PROGRAM - GL040.
005950* 14/01/2026 SAK -    .06 AA081-SEARCH-ONE-ENTRY WAS MATCHING ON
005960*                        ZB-FC-NUMBER ALONE - A NUMBER OUT OF
005970*                        RANGE FOR ITS OWN TREND COULD STILL
005980*                        LAND IN ANOTHER TREND'S BAND AND COME
005990*                        BACK WITH THE WRONG TEXT INSTEAD OF THE
005991*                        "COULD NOT FORECAST" MESSAGE. ADDED THE
005992*                        ZB-FC-TREND MATCH TO THE SEARCH - GL042.
005993* 15/01/2026 SAK -    .07 SPECIAL-NAMES HAD A TOP-OF-FORM/UPSI-0
005994*                        DEBUG SWITCH RIGGED UP WITH NO BASIS IN
005995*                        ANY OF OUR OWN PROGRAMS AND NO CALL FOR
005996*                        IT IN THE RUN SPEC. REPLACED WITH THE
005997*                        STANDARD CRT STATUS/REPOSITORY ENTRY AS
005998*                        USED ON PYRGSTR AND VACPRINT - GL043.
006000*
006100*************************************************************************
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS UPDATED
006600* 2024-04-16.
006700*
006800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006900* WEATHER SCHEDULING SUITE AND ARE COPYRIGHT (C) VINCENT B COEN.
007000* 1986-2026 AND LATER.
007100*
007200* THIS PROGRAM IS NOW FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER AS
007500* REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES FOR USE WITHIN
007600* A BUSINESS BUT EXCLUDES REPACKAGING OR FOR RESALE, RENTAL OR HIRE
007700* IN ANY WAY.
007800*
007900* THIS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008000* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008100* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE GNU
008200* GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008300*
008400*************************************************************************
008500*
008600 ENVIRONMENT             DIVISION.
008700*================================
008800*
008900 CONFIGURATION           SECTION.
009000 SPECIAL-NAMES.
009100     CRT STATUS IS COB-CRT-STATUS.
009200 REPOSITORY.
009300     FUNCTION ALL INTRINSIC.
009500*
009600 INPUT-OUTPUT            SECTION.
009700 FILE-CONTROL.
009800     SELECT ZB-OBSERVATION-FILE ASSIGN TO "ZBOBSIN"
009900            ORGANIZATION IS LINE SEQUENTIAL
010000            FILE STATUS  IS ZB-OBS-STATUS.
010100     SELECT ZB-PARAMETER-FILE   ASSIGN TO "ZBPARAM"
010200            ORGANIZATION IS LINE SEQUENTIAL
010300            FILE STATUS  IS ZB-PRM-STATUS.
010400     SELECT ZB-RESULT-FILE      ASSIGN TO "ZBRESULT"
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS ZB-RES-STATUS.
010700*
010800 DATA                    DIVISION.
010900*================================
011000*
011100 FILE SECTION.
011200*
011300 FD  ZB-OBSERVATION-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 COPY "wszbobs.cob".
011600*
011700 FD  ZB-PARAMETER-FILE
011800     LABEL RECORDS ARE STANDARD.
011900 COPY "wszbprm.cob".
012000*
012100 FD  ZB-RESULT-FILE
012200     LABEL RECORDS ARE STANDARD.
012300 COPY "wszbres.cob".
012400*
012500 WORKING-STORAGE SECTION.
012600*-----------------------
012700 77  PROG-NAME               PIC X(17) VALUE "ZB000   (1.0.05)".
012750 77  COB-CRT-STATUS          PIC 9(4).
012800*
012900 77  ZB-OBS-STATUS               PIC XX.
012910     88  ZB-OBS-STATUS-OK        VALUE "00".
012920 77  ZB-PRM-STATUS               PIC XX.
012930     88  ZB-PRM-STATUS-OK        VALUE "00".
012940 77  ZB-RES-STATUS               PIC XX.
012950     88  ZB-RES-STATUS-OK        VALUE "00".
013700 77  WS-OBS-EOF-FLAG             PIC X     VALUE "N".
013710     88  WS-OBS-EOF              VALUE "Y".
014100 77  WS-RETURN-CODE              PIC S9(4) COMP.
014200*
014300 COPY "wszbtab.cob".
014400*
014500 COPY "wszblnk.cob".
014600*
014700 01  WS-SLP-WORK.
014800     03  WS-SLP-DENOM            PIC S9(5)V9(6) COMP-3.
014900     03  WS-SLP-BASE             PIC S9(3)V9(9) COMP-3.
015000     03  ZB-SLP                  PIC S9(5)V9(4) COMP-3.
015050     03  FILLER                  PIC X(4).
015100*
015200 01  WS-LN-WORK.
015300     03  WS-LN-Z                 PIC S9(3)V9(9) COMP-3.
015400     03  WS-LN-Z2                PIC S9(3)V9(9) COMP-3.
015500     03  WS-LN-TERM              PIC S9(3)V9(9) COMP-3.
015600     03  WS-LN-SUM               PIC S9(3)V9(9) COMP-3.
015700     03  WS-LN-DIVISOR           PIC S9(3)      COMP-3.
015800     03  WS-LN-RESULT            PIC S9(3)V9(9) COMP-3.
015900     03  WS-LN-I                 PIC S9(4)      COMP.
015950     03  FILLER                  PIC X(4).
016000*
016100 01  WS-EXP-WORK.
016200     03  WS-EXP-ARG              PIC S9(3)V9(9) COMP-3.
016300     03  WS-EXP-TERM             PIC S9(3)V9(9) COMP-3.
016400     03  WS-EXP-SUM              PIC S9(3)V9(9) COMP-3.
016500     03  WS-EXP-RESULT           PIC S9(3)V9(9) COMP-3.
016600     03  WS-EXP-I                PIC S9(4)      COMP.
016650     03  FILLER                  PIC X(4).
016700*
016800 01  WS-FORECAST-WORK.
016900     03  WS-FC-RAW               PIC S9(5)V9(4) COMP-3.
017000     03  WS-FC-NUMBER            PIC S9(4)      COMP.
017100     03  WS-WIND-ADJ             PIC S9(2)      COMP.
017200     03  WS-FC-FOUND-FLAG        PIC X          VALUE "N".
017300         88  WS-FC-FOUND         VALUE "Y".
017350     03  FILLER                  PIC X(4).
017400*
017500 01  Error-Messages.
017600     03  SY001   PIC X(46) VALUE
017700             "SY001 Observation file ZBOBSIN not found -".
017800     03  SY002   PIC X(46) VALUE
017900             "SY002 Parameter file ZBPARAM not found -".
018000     03  SY003   PIC X(46) VALUE
018100             "SY003 Parameter file ZBPARAM has no record -".
018200     03  SY004   PIC X(46) VALUE
018300             "SY004 Result file ZBRESULT could not be opened -".
018350     03  FILLER  PIC X(4).
018400*
018500 PROCEDURE DIVISION.
018600*======================
018700*
018800 AA000-MAIN.
018900     PERFORM  AA010-OPEN-ZB-FILES   THRU AA010-EXIT.
019000     PERFORM  AA020-LOAD-OBSERVATIONS THRU AA020-EXIT.
019100     PERFORM  AA030-READ-PARAMETER  THRU AA030-EXIT.
019200     PERFORM  AA040-CALL-TREND      THRU AA040-EXIT.
019300     IF       ZB-LNK-TR-UNKNOWN
019400              PERFORM AA095-WRITE-NO-TREND-RESULT THRU AA095-EXIT
019500              GO TO AA099-CLOSE-ZB-FILES.
019600     PERFORM  AA050-COMPUTE-SEA-LEVEL-PRESSURE THRU AA050-EXIT.
019700     PERFORM  AA060-COMPUTE-FORECAST-NO THRU AA060-EXIT.
019800     PERFORM  AA070-APPLY-WIND-ADJUSTMENT THRU AA070-EXIT.
019900     PERFORM  AA080-LOOKUP-FORECAST-TEXT THRU AA080-EXIT.
020000     PERFORM  AA090-WRITE-RESULT    THRU AA090-EXIT.
020100 AA099-CLOSE-ZB-FILES.
020200     CLOSE    ZB-OBSERVATION-FILE
020300              ZB-PARAMETER-FILE
020400              ZB-RESULT-FILE.
020500     MOVE     ZERO TO RETURN-CODE.
020600     GOBACK.
020700*
020800* BATCH FLOW STEP 1 - OPEN ALL THREE FILES. ANYTHING MISSING
020900* STOPS THE RUN - THE DESPATCH OFFICE WOULD RATHER SEE NO
021000* FORECAST THAN A WRONG ONE.
021100*
021200 AA010-OPEN-ZB-FILES.
021300     OPEN     INPUT ZB-OBSERVATION-FILE.
021400     IF       NOT ZB-OBS-STATUS-OK
021500              DISPLAY SY001 " STATUS = " ZB-OBS-STATUS
021550              MOVE 1 TO RETURN-CODE
021600              GOBACK.
021700     OPEN     INPUT ZB-PARAMETER-FILE.
021800     IF       NOT ZB-PRM-STATUS-OK
021900              DISPLAY SY002 " STATUS = " ZB-PRM-STATUS
022000              CLOSE ZB-OBSERVATION-FILE
022100              MOVE 2 TO RETURN-CODE
022200              GOBACK.
022300     OPEN     OUTPUT ZB-RESULT-FILE.
022400     IF       NOT ZB-RES-STATUS-OK
022500              DISPLAY SY004 " STATUS = " ZB-RES-STATUS
022600              CLOSE ZB-OBSERVATION-FILE
022700                    ZB-PARAMETER-FILE
022800              MOVE 3 TO RETURN-CODE
022900              GOBACK.
023000 AA010-EXIT.
023100     EXIT.
023200*
023300* BATCH FLOW STEP 1 (CONT) - LOAD EVERY READING INTO THE LINKAGE
023400* TABLE, UNSORTED AND UNFILTERED - ZBTREND DOES THAT WORK.
023500* TABLE HOLDS 500 MAXIMUM - ANY SURPLUS READINGS ARE IGNORED.
023600*
023700 AA020-LOAD-OBSERVATIONS.
023800     MOVE     ZERO TO ZB-LNK-OBS-COUNT.
023900     MOVE     "N" TO WS-OBS-EOF-FLAG.
024000     PERFORM  AA021-READ-ONE-OBSERVATION THRU AA021-EXIT
024100              UNTIL WS-OBS-EOF.
024200 AA020-EXIT.
024300     EXIT.
024400*
024500 AA021-READ-ONE-OBSERVATION.
024600     READ     ZB-OBSERVATION-FILE
024700              AT END
024800                       SET WS-OBS-EOF TO TRUE
024900                       GO TO AA021-EXIT.
025000     IF       ZB-LNK-OBS-COUNT = 500
025100              GO TO AA021-EXIT.
025200     ADD      1 TO ZB-LNK-OBS-COUNT.
025300     SET      ZB-LNK-OBS-IX TO ZB-LNK-OBS-COUNT.
025400     MOVE     OBS-TS-CCYY TO ZB-LNK-OBS-CCYY (ZB-LNK-OBS-IX).
025500     MOVE     OBS-TS-MO   TO ZB-LNK-OBS-MO   (ZB-LNK-OBS-IX).
025600     MOVE     OBS-TS-DA   TO ZB-LNK-OBS-DA   (ZB-LNK-OBS-IX).
025700     MOVE     OBS-TS-HH   TO ZB-LNK-OBS-HH   (ZB-LNK-OBS-IX).
025800     MOVE     OBS-TS-MI   TO ZB-LNK-OBS-MI   (ZB-LNK-OBS-IX).
025900     MOVE     OBS-TS-SS   TO ZB-LNK-OBS-SS   (ZB-LNK-OBS-IX).
026000     MOVE     OBS-PRESSURE TO ZB-LNK-OBS-PRESSURE (ZB-LNK-OBS-IX).
026100 AA021-EXIT.
026200     EXIT.
026300*
026400* SINGLE RECORD PARAMETER FILE - CURRENT TIME REPLACES A SYSTEM
026500* CLOCK CALL SO A RUN CAN BE RE-FIRED IDENTICALLY - GL021.
026600*
026700 AA030-READ-PARAMETER.
026800     READ     ZB-PARAMETER-FILE
026900              AT END
027000                       DISPLAY SY003
027100                       MOVE 2 TO RETURN-CODE
027200                       PERFORM AA099-CLOSE-ZB-FILES
027300                       GOBACK.
027400     MOVE     PRM-CT-CCYY TO ZB-LNK-CT-CCYY.
027500     MOVE     PRM-CT-MO   TO ZB-LNK-CT-MO.
027600     MOVE     PRM-CT-DA   TO ZB-LNK-CT-DA.
027700     MOVE     PRM-CT-HH   TO ZB-LNK-CT-HH.
027800     MOVE     PRM-CT-MI   TO ZB-LNK-CT-MI.
027900     MOVE     PRM-CT-SS   TO ZB-LNK-CT-SS.
028000 AA030-EXIT.
028100     EXIT.
028200*
028300* BATCH FLOW STEP 2-5 ARE ALL DONE INSIDE ZBTREND - THIS MODULE
028400* ONLY HANDS OVER THE TABLE AND COLLECTS BACK THE VERDICT.
028500*
028600 AA040-CALL-TREND.
028700     CALL     "ZBTREND" USING ZB-TREND-LINKAGE.
028800 AA040-EXIT.
028900     EXIT.
029000*
029100* BATCH FLOW STEP 3 SPECIAL CASE - NO TREND COULD BE DETERMINED.
029200* NO SEA LEVEL PRESSURE OR FORECAST NUMBER IS CALCULATED.
029300*
029400 AA095-WRITE-NO-TREND-RESULT.
029500     MOVE     ZB-LNK-TREND-NAME TO RES-TREND.
029600     MOVE     ZERO TO RES-FORECAST-NO.
029700     MOVE     "Could not determine the pressure trend from avai
029800-    "lable data" TO RES-FORECAST-TEXT.
029900     WRITE    ZB-RESULT-RECORD.
030000 AA095-EXIT.
030100     EXIT.
030200*
030300* BAROMETRIC REDUCTION TO SEA LEVEL.
030400*   SLP = P * (1 - (0.0065*E)/(T + 0.0065*E + 273.15)) ** -5.257
030500* NO INTRINSIC FUNCTIONS AVAILABLE SO THE FRACTIONAL POWER IS
030600* TAKEN VIA NATURAL LOG / EXPONENTIAL SERIES - SEE ZZ110/ZZ120.
030700* SAFE BECAUSE THE BRACKETED TERM IS ALWAYS CLOSE TO 1 FOR ANY
030800* SENSIBLE ELEVATION, SO BOTH SERIES CONVERGE QUICKLY.
030900*
031000 AA050-COMPUTE-SEA-LEVEL-PRESSURE.
031100     COMPUTE  WS-SLP-DENOM =
031200              PRM-TEMPERATURE + (0.0065 * PRM-ELEVATION) + 273.15.
031300     COMPUTE  WS-SLP-BASE =
031400              1 - ((0.0065 * PRM-ELEVATION) / WS-SLP-DENOM).
031500     PERFORM  ZZ110-NATURAL-LOG THRU ZZ110-EXIT.
031600     COMPUTE  WS-EXP-ARG = WS-LN-RESULT * -5.257.
031700     PERFORM  ZZ120-EXPONENTIAL THRU ZZ120-EXIT.
031800     COMPUTE  ZB-SLP = PRM-PRESSURE * WS-EXP-RESULT.
031900 AA050-EXIT.
032000     EXIT.
032100*
032200* FORECAST NUMBER - ONE OF THREE FLOOR-TRUNCATED FORMULAS,
032300* CHOSEN BY THE TREND ZBTREND HANDED BACK.
032400*
032500 AA060-COMPUTE-FORECAST-NO.
032600     IF       ZB-LNK-TR-FALLING
032700              COMPUTE WS-FC-RAW = 127 - (0.12 * ZB-SLP)
032800              GO TO AA060-TRUNCATE.
032900     IF       ZB-LNK-TR-RISING
033000              COMPUTE WS-FC-RAW = 185 - (0.16 * ZB-SLP)
033100              GO TO AA060-TRUNCATE.
033200     COMPUTE  WS-FC-RAW = 144 - (0.13 * ZB-SLP).
033300 AA060-TRUNCATE.
033400*   COMPUTE WITHOUT ROUNDED TRUNCATES TOWARD ZERO, WHICH IS A
033500*   TRUE FLOOR FOR THESE ALWAYS-POSITIVE VALUES.
033600     COMPUTE  WS-FC-NUMBER = WS-FC-RAW.
033700 AA060-EXIT.
033800     EXIT.
033900*
034000* WIND DIRECTION ADJUSTMENT - N+0, S+2, W+1, E+1, ANYTHING ELSE
034100* (INCLUDING SPACE) LEFT UNADJUSTED.
034200*
034300 AA070-APPLY-WIND-ADJUSTMENT.
034400     MOVE     ZERO TO WS-WIND-ADJ.
034500     IF       PRM-WIND-DIR = "S"
034600              MOVE 2 TO WS-WIND-ADJ
034700     ELSE
034800     IF       PRM-WIND-DIR = "W" OR PRM-WIND-DIR = "E"
034900              MOVE 1 TO WS-WIND-ADJ.
035000     ADD      WS-WIND-ADJ TO WS-FC-NUMBER.
035100 AA070-EXIT.
035200     EXIT.
035300*
035400* LOOKUP IS BY ZB-FC-NUMBER, NOT BY SUBSCRIPT POSITION - SEE THE
035500* WARNING IN WSZBTAB. OUT OF RANGE NUMBER IS REPORTED, NOT
035600* ABENDED - GL031.
035700*
035800 AA080-LOOKUP-FORECAST-TEXT.
035900     MOVE     "N" TO WS-FC-FOUND-FLAG.
036000     MOVE     ZB-LNK-TREND-NAME TO RES-TREND.
036100     MOVE     WS-FC-NUMBER TO RES-FORECAST-NO.
036200     PERFORM  AA081-SEARCH-ONE-ENTRY THRU AA081-EXIT
036300              VARYING ZB-FC-IX FROM 1 BY 1
036400              UNTIL ZB-FC-IX > 32 OR WS-FC-FOUND.
036500     IF       WS-FC-FOUND
036600              GO TO AA080-EXIT.
036700     MOVE     "Could not forecast the weather from availab
036800-    "le data" TO RES-FORECAST-TEXT.
036850     MOVE     ZERO TO RES-FORECAST-NO.
036900 AA080-EXIT.
037000     EXIT.
037100*
037200 AA081-SEARCH-ONE-ENTRY.
037300     IF       ZB-FC-NUMBER (ZB-FC-IX) = WS-FC-NUMBER
037350     AND      ZB-FC-TREND (ZB-FC-IX) = ZB-LNK-TREND-NAME
037400              MOVE ZB-FC-TEXT (ZB-FC-IX) TO RES-FORECAST-TEXT
037500              SET WS-FC-FOUND TO TRUE.
037600 AA081-EXIT.
037700     EXIT.
037800*
037900 AA090-WRITE-RESULT.
038000     WRITE    ZB-RESULT-RECORD.
038100 AA090-EXIT.
038200     EXIT.
038300*
038400* NATURAL LOG OF WS-SLP-BASE (ALWAYS CLOSE TO 1) VIA THE
038500* ARCTANH SERIES - LN(X) = 2*(Z + Z**3/3 + Z**5/5 + ...)
038600* WHERE Z = (X-1)/(X+1). 12 TERMS IS AMPLE FOR THE SMALL Z
038700* VALUES SEEN HERE.
038800*
038900 ZZ110-NATURAL-LOG.
039000     COMPUTE  WS-LN-Z  = (WS-SLP-BASE - 1) / (WS-SLP-BASE + 1).
039100     COMPUTE  WS-LN-Z2 = WS-LN-Z * WS-LN-Z.
039200     MOVE     WS-LN-Z TO WS-LN-TERM.
039300     MOVE     WS-LN-Z TO WS-LN-SUM.
039400     PERFORM  ZZ111-LN-SERIES-TERM THRU ZZ111-EXIT
039500              VARYING WS-LN-I FROM 1 BY 1 UNTIL WS-LN-I > 12.
039600     COMPUTE  WS-LN-RESULT = 2 * WS-LN-SUM.
039700 ZZ110-EXIT.
039800     EXIT.
039900*
040000 ZZ111-LN-SERIES-TERM.
040100     COMPUTE  WS-LN-TERM = WS-LN-TERM * WS-LN-Z2.
040200     COMPUTE  WS-LN-DIVISOR = (2 * WS-LN-I) + 1.
040300     COMPUTE  WS-LN-SUM = WS-LN-SUM +
040400                       (WS-LN-TERM / WS-LN-DIVISOR).
040500 ZZ111-EXIT.
040600     EXIT.
040700*
040800* E ** WS-EXP-ARG VIA THE STANDARD MACLAURIN SERIES -
040900* 1 + X + X**2/2! + X**3/3! + ... - WS-EXP-ARG IS SMALL SO 15
041000* TERMS CONVERGES WELL PAST THE PRECISION HELD IN ZB-SLP.
041100*
041200 ZZ120-EXPONENTIAL.
041300     MOVE     1 TO WS-EXP-TERM.
041400     MOVE     1 TO WS-EXP-SUM.
041500     PERFORM  ZZ121-EXP-SERIES-TERM THRU ZZ121-EXIT
041600              VARYING WS-EXP-I FROM 1 BY 1 UNTIL WS-EXP-I > 15.
041700     MOVE     WS-EXP-SUM TO WS-EXP-RESULT.
041800 ZZ120-EXIT.
041900     EXIT.
042000*
042100 ZZ121-EXP-SERIES-TERM.
042200     COMPUTE  WS-EXP-TERM = WS-EXP-TERM * WS-EXP-ARG / WS-EXP-I.
042300     COMPUTE  WS-EXP-SUM = WS-EXP-SUM + WS-EXP-TERM.
042400 ZZ121-EXIT.
042500     EXIT.
042600*
