000100*
000200***************************************************
000300*                                          *
000400*  RECORD DEFINITION FOR WEATHER STATION    *
000500*     PRESSURE OBSERVATION FILE             *
000600*                                          *
000700*     LINE SEQUENTIAL - ONE READING/RECORD  *
000800*                                          *
000900***************************************************
001000*  FILE SIZE 40 BYTES.
001100*
001200* 14/03/1986 VBC - CREATED.
001550* 15/01/2026 SAK -    .01 OBS-PRESSURE CARRIED A SIGN LEADING
001560*                         SEPARATE CLAUSE THAT NONE OF OUR OTHER
001570*                         SIGNED FIELDS USE - BROUGHT BACK TO
001580*                         PLAIN DEFAULT-SIGN PIC S9(4)V9(2) LIKE
001590*                         THE REST OF THE SUITE - GL044.
001600*
001700 01  ZB-OBSERVATION-RECORD.
001800     03  OBS-TIMESTAMP.
001900         05  OBS-TS-CCYY        PIC 9(4).
002000         05  OBS-TS-MO          PIC 9(2).
002100         05  OBS-TS-DA          PIC 9(2).
002200         05  OBS-TS-HH          PIC 9(2).
002300         05  OBS-TS-MI          PIC 9(2).
002400         05  OBS-TS-SS          PIC 9(2).
002500     03  OBS-TIMESTAMP-N REDEFINES OBS-TIMESTAMP
002600                                PIC 9(14).
002700     03  OBS-PRESSURE           PIC S9(4)V9(2).
002900     03  FILLER                 PIC X(20).
003000*
