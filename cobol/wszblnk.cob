000100*
000200* LINKAGE PASSED FROM ZB000 TO ZBTREND AND BACK.
000300*   IN  - ZB-LNK-CURRENT-TIME, ZB-LNK-OBS-COUNT, ZB-LNK-OBS-ENTRY
000400*          (UP TO 500 READINGS, UNSORTED, UNFILTERED).
000500*   OUT - ZB-LNK-TREND-NAME, ZB-LNK-TREND-CODE. ZBTREND IS FREE
000600*          TO RE-ORDER THE TABLE IN PLACE - ZB000 DOES NOT NEED
000700*          IT AGAIN ONCE THE TREND IS RETURNED.
000800*
000900* 14/03/1986 VBC - CREATED.
001000* 11/02/1990 VBC -    .01 RAISED TABLE FROM 200 TO 500 ENTRIES -
001100*                         3 HOURS AT 1 READING/20 SECS - PY REQ
001200*                         GL014.
001300*
001400 01  ZB-TREND-LINKAGE.
001500     03  ZB-LNK-CURRENT-TIME.
001600         05  ZB-LNK-CT-CCYY     PIC 9(4).
001700         05  ZB-LNK-CT-MO       PIC 9(2).
001800         05  ZB-LNK-CT-DA       PIC 9(2).
001900         05  ZB-LNK-CT-HH       PIC 9(2).
002000         05  ZB-LNK-CT-MI       PIC 9(2).
002100         05  ZB-LNK-CT-SS       PIC 9(2).
002200     03  ZB-LNK-CURRENT-TIME-N REDEFINES ZB-LNK-CURRENT-TIME
002300                                PIC 9(14).
002400     03  ZB-LNK-OBS-COUNT       BINARY-SHORT UNSIGNED.
002500     03  ZB-LNK-OBS-ENTRY OCCURS 500 TIMES
002600                         INDEXED BY ZB-LNK-OBS-IX.
002700         05  ZB-LNK-OBS-TIMESTAMP.
002800             07  ZB-LNK-OBS-CCYY  PIC 9(4).
002900             07  ZB-LNK-OBS-MO    PIC 9(2).
003000             07  ZB-LNK-OBS-DA    PIC 9(2).
003100             07  ZB-LNK-OBS-HH    PIC 9(2).
003200             07  ZB-LNK-OBS-MI    PIC 9(2).
003300             07  ZB-LNK-OBS-SS    PIC 9(2).
003400         05  ZB-LNK-OBS-TIMESTAMP-N REDEFINES ZB-LNK-OBS-TIMESTAMP
003500                                PIC 9(14).
003600         05  ZB-LNK-OBS-PRESSURE    PIC S9(4)V99 COMP-3.
003650         05  FILLER                 PIC X(4).
003700     03  ZB-LNK-TREND-NAME          PIC X(8).
003800     03  ZB-LNK-TREND-CODE          PIC 9.
003900         88  ZB-LNK-TR-FALLING      VALUE 1.
004000         88  ZB-LNK-TR-STEADY       VALUE 2.
004100         88  ZB-LNK-TR-RISING       VALUE 3.
004200         88  ZB-LNK-TR-UNKNOWN      VALUE 9.
004250     03  FILLER                     PIC X(4).
004300*
