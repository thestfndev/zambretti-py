000100*
000200***************************************************
000300*                                          *
000400*  ZAMBRETTI FORECAST-TEXT LOOKUP TABLE      *
000500*                                          *
000600*  32 ENTRIES, GROUPED BY TREND -            *
000700*     FALLING =  1 -  9                      *
000800*     STEADY  = 10 - 19                      *
000900*     RISING  = 20 - 32                      *
001000*                                          *
001100***************************************************
001200*  TABLE IS LITERAL-LOADED AT COMPILE TIME AND THEN REDEFINED
001300*  AS AN INDEXED OCCURS TABLE FOR LOOKUP - SAME TRICK AS THE
001400*  OLD ALPHA/AR1 TABLE IN MAPS01. DON'T RE-SEQUENCE THE ENTRIES
001500*  WITHOUT CHECKING AA080-LOOKUP-FORECAST-TEXT IN ZB000 STILL
001600*  SEARCHES ON ZB-FC-NUMBER AND NOT ON SUBSCRIPT POSITION.
001700*
001800* 14/03/1986 VBC - CREATED.
001900* 22/09/1997 VBC -    .01 Y2K REVIEW - NO DATE FIELDS IN THIS
002000*                         TABLE, NOTHING TO CHANGE.
002050* 14/01/2026 SAK -    .02 ENTRIES 003, 013 AND 028 HAD THEIR
002060*                         VALUE CLAUSE RUNNING PAST COLUMN 72 -
002070*                         COMPILER WAS SILENTLY DROPPING THE
002080*                         CLOSING QUOTE/PERIOD. WRAPPED ONTO A
002090*                         CONTINUATION LINE LIKE THE OTHERS -
002100*                         GL041.
002110*
002200 01  ZB-FORECAST-TEXT-VALUES.
002300     03  FILLER.
002400         05  FILLER  PIC 9(3) VALUE 001.
002500         05  FILLER  PIC X(8) VALUE "FALLING ".
002600         05  FILLER  PIC X(60) VALUE "Settled Fine".
002700     03  FILLER.
002800         05  FILLER  PIC 9(3) VALUE 002.
002900         05  FILLER  PIC X(8) VALUE "FALLING ".
003000         05  FILLER  PIC X(60) VALUE "Fine Weather".
003100     03  FILLER.
003200         05  FILLER  PIC 9(3) VALUE 003.
003300         05  FILLER  PIC X(8) VALUE "FALLING ".
003400         05  FILLER  PIC X(60) VALUE
003450                 "Fine, Becoming Less Settled".
003500     03  FILLER.
003600         05  FILLER  PIC 9(3) VALUE 004.
003700         05  FILLER  PIC X(8) VALUE "FALLING ".
003800         05  FILLER  PIC X(60) VALUE "Fairly Fine, Showery Later".
003900     03  FILLER.
004000         05  FILLER  PIC 9(3) VALUE 005.
004100         05  FILLER  PIC X(8) VALUE "FALLING ".
004200         05  FILLER  PIC X(60) VALUE
004300                 "Showery, Becoming More Unsettled".
004400     03  FILLER.
004500         05  FILLER  PIC 9(3) VALUE 006.
004600         05  FILLER  PIC X(8) VALUE "FALLING ".
004700         05  FILLER  PIC X(60) VALUE "Unsettled, Rain Later".
004800     03  FILLER.
004900         05  FILLER  PIC 9(3) VALUE 007.
005000         05  FILLER  PIC X(8) VALUE "FALLING ".
005100         05  FILLER  PIC X(60) VALUE "Rain at Times, Worse Later".
005200     03  FILLER.
005300         05  FILLER  PIC 9(3) VALUE 008.
005400         05  FILLER  PIC X(8) VALUE "FALLING ".
005500         05  FILLER  PIC X(60) VALUE
005600                 "Rain at Times, Becoming Very Unsettled".
005700     03  FILLER.
005800         05  FILLER  PIC 9(3) VALUE 009.
005900         05  FILLER  PIC X(8) VALUE "FALLING ".
006000         05  FILLER  PIC X(60) VALUE "Very Unsettled, Rain".
006100     03  FILLER.
006200         05  FILLER  PIC 9(3) VALUE 010.
006300         05  FILLER  PIC X(8) VALUE "STEADY  ".
006400         05  FILLER  PIC X(60) VALUE "Settled Fine".
006500     03  FILLER.
006600         05  FILLER  PIC 9(3) VALUE 011.
006700         05  FILLER  PIC X(8) VALUE "STEADY  ".
006800         05  FILLER  PIC X(60) VALUE "Fine Weather".
006900     03  FILLER.
007000         05  FILLER  PIC 9(3) VALUE 012.
007100         05  FILLER  PIC X(8) VALUE "STEADY  ".
007200         05  FILLER  PIC X(60) VALUE "Fine, Possibly Showers".
007300     03  FILLER.
007400         05  FILLER  PIC 9(3) VALUE 013.
007500         05  FILLER  PIC X(8) VALUE "STEADY  ".
007600         05  FILLER  PIC X(60) VALUE
007650                 "Fairly Fine, Showers Likely".
007700     03  FILLER.
007800         05  FILLER  PIC 9(3) VALUE 014.
007900         05  FILLER  PIC X(8) VALUE "STEADY  ".
008000         05  FILLER  PIC X(60) VALUE "Showery, Bright Intervals".
008100     03  FILLER.
008200         05  FILLER  PIC 9(3) VALUE 015.
008300         05  FILLER  PIC X(8) VALUE "STEADY  ".
008400         05  FILLER  PIC X(60) VALUE "Changeable, Some Rain".
008500     03  FILLER.
008600         05  FILLER  PIC 9(3) VALUE 016.
008700         05  FILLER  PIC X(8) VALUE "STEADY  ".
008800         05  FILLER  PIC X(60) VALUE "Unsettled, Rain at Times".
008900     03  FILLER.
009000         05  FILLER  PIC 9(3) VALUE 017.
009100         05  FILLER  PIC X(8) VALUE "STEADY  ".
009200         05  FILLER  PIC X(60) VALUE "Rain at Frequent Intervals".
009300     03  FILLER.
009400         05  FILLER  PIC 9(3) VALUE 018.
009500         05  FILLER  PIC X(8) VALUE "STEADY  ".
009600         05  FILLER  PIC X(60) VALUE "Very Unsettled, Rain".
009700     03  FILLER.
009800         05  FILLER  PIC 9(3) VALUE 019.
009900         05  FILLER  PIC X(8) VALUE "STEADY  ".
010000         05  FILLER  PIC X(60) VALUE "Stormy, Much Rain".
010100     03  FILLER.
010200         05  FILLER  PIC 9(3) VALUE 020.
010300         05  FILLER  PIC X(8) VALUE "RISING  ".
010400         05  FILLER  PIC X(60) VALUE "Settled Fine".
010500     03  FILLER.
010600         05  FILLER  PIC 9(3) VALUE 021.
010700         05  FILLER  PIC X(8) VALUE "RISING  ".
010800         05  FILLER  PIC X(60) VALUE "Fine Weather".
010900     03  FILLER.
011000         05  FILLER  PIC 9(3) VALUE 022.
011100         05  FILLER  PIC X(8) VALUE "RISING  ".
011200         05  FILLER  PIC X(60) VALUE "Becoming Fine".
011300     03  FILLER.
011400         05  FILLER  PIC 9(3) VALUE 023.
011500         05  FILLER  PIC X(8) VALUE "RISING  ".
011600         05  FILLER  PIC X(60) VALUE "Fairly Fine, Improving".
011700     03  FILLER.
011800         05  FILLER  PIC 9(3) VALUE 024.
011900         05  FILLER  PIC X(8) VALUE "RISING  ".
012000         05  FILLER  PIC X(60) VALUE
012100                 "Fairly Fine, Possibly Showers Early".
012200     03  FILLER.
012300         05  FILLER  PIC 9(3) VALUE 025.
012400         05  FILLER  PIC X(8) VALUE "RISING  ".
012500         05  FILLER  PIC X(60) VALUE "Showery Early, Improving".
012600     03  FILLER.
012700         05  FILLER  PIC 9(3) VALUE 026.
012800         05  FILLER  PIC X(8) VALUE "RISING  ".
012900         05  FILLER  PIC X(60) VALUE "Changeable, Mending".
013000     03  FILLER.
013100         05  FILLER  PIC 9(3) VALUE 027.
013200         05  FILLER  PIC X(8) VALUE "RISING  ".
013300         05  FILLER  PIC X(60) VALUE
013400                 "Rather Unsettled, Clearing Later".
013500     03  FILLER.
013600         05  FILLER  PIC 9(3) VALUE 028.
013700         05  FILLER  PIC X(8) VALUE "RISING  ".
013800         05  FILLER  PIC X(60) VALUE
013850                 "Unsettled, Probably Improving".
013900     03  FILLER.
014000         05  FILLER  PIC 9(3) VALUE 029.
014100         05  FILLER  PIC X(8) VALUE "RISING  ".
014200         05  FILLER  PIC X(60) VALUE
014300                 "Unsettled, Short Fine Intervals".
014400     03  FILLER.
014500         05  FILLER  PIC 9(3) VALUE 030.
014600         05  FILLER  PIC X(8) VALUE "RISING  ".
014700         05  FILLER  PIC X(60) VALUE
014800                 "Very Unsettled, Finer at Times".
014900     03  FILLER.
015000         05  FILLER  PIC 9(3) VALUE 031.
015100         05  FILLER  PIC X(8) VALUE "RISING  ".
015200         05  FILLER  PIC X(60) VALUE "Stormy, Possibly Improving".
015300     03  FILLER.
015400         05  FILLER  PIC 9(3) VALUE 032.
015500         05  FILLER  PIC X(8) VALUE "RISING  ".
015600         05  FILLER  PIC X(60) VALUE "Stormy, Much Rain".
015700*
015800 01  ZB-FORECAST-TABLE REDEFINES ZB-FORECAST-TEXT-VALUES.
015900     03  ZB-FC-ENTRY OCCURS 32 TIMES
016000                     INDEXED BY ZB-FC-IX.
016100         05  ZB-FC-NUMBER        PIC 9(3).
016200         05  ZB-FC-TREND         PIC X(8).
016300         05  ZB-FC-TEXT          PIC X(60).
016400*
